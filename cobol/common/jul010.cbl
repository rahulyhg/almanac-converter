000100*****************************************************************
000110*                                                               *
000120*              Almanac - Julian-Day-Number Date Arithmetic      *
000130*                                                               *
000140*****************************************************************
000150*
000160 identification          division.
000170*===============================
000180*
000190**
000200 program-id.         jul010.
000210**
000220 author.             V B Coen FBCS, FIDM, FIDPM.
000230**
000240 installation.       Applewood Computers.
000250**
000260 date-written.       26/11/1982.
000270**
000280 date-compiled.
000290**
000300 security.           Copyright (C) 1982-2026, Vincent Bryan Coen.
000310                          Distributed under the GNU General Public
000320                          License.
000330                          See the file COPYING for details.
000340**
000350 remarks.            Weekday-number, next/prev-day, add/subtract-days
000360                          and chronological-order rules, worked entirely
000370                          in Julian Day Numbers. CALLed common-section
000380                          utility - no files, no screens. CALLs jul020
000390                          for days-in-month when rolling a date over a
000400                          month boundary.
000410**
000420 version.            See Prog-Name In Ws.
000430**
000440 called modules.     jul020.
000450**
000460 error messages used.
000470 system wide:
000480                          None.
000490**
000500 changes:
000510 26/11/82 vbc -        Original mod-11 style stub, never released.
000520 29/01/09 vbc -        Migration to Open Cobol/GnuCobol.
000530 11/11/25 vbc - 1.00   Rebuilt as jul010 - Julian-Day-Number date
000540                            arithmetic pulled out of the old check-digit
000550                            utility (formerly maps09) and given its own
000560                            dispatch block. The VARYING loop idiom that
000570                            used to drive the weight table now drives
000580                            the day-stepping and list-walk paragraphs.
000590 14/11/25 dP -     .01 Added Next-Day/Prev-Day (functions 2 & 3),
000600                            CALLing jul020 for days-in-month.
000610 19/11/25 dP -     .02 Added Add-Days/Subtract-Days (4 & 5) as a
000620                            straight N-times repeat of the single-day
000630                            step - no short cut via remainder division,
000640                            per MD's instruction that it must behave
000650                            exactly like N separate Next-Day/Prev-Day
000660                            calls.
000670 25/11/25 vbc -    .03 Added Chronological/Rev-Chronological list
000680                            walk (6 & 7) and the 2-date before/after
000690                            test (8 & 9).
000700 02/12/25 vbc -    .04 QA raised PR-118: the pairwise walk was
000710                            failing on two equal consecutive JDNs -
000720                            >= / <= tightened to plain > / < so an
000730                            unchanged date no longer breaks the run.
000740                            Swept WK-Weekday-Work/WK-Step-Work/
000750                            WK-List-Work/WK-Date-Work while in there -
000760                            Jdn-Mod-Alt, Dir-Flag, Borrow-Flag,
000770                            List-Ok-Flag and Date-Numeric were never
000780                            picked up again after being carved out for
000790                            functions that ended up not needing them;
000800                            took them out and gave the Add/Subtract
000810                            step counter and the chronological pair a
000820                            proper debug-trace REDEFINES in their place.
000830 03/12/25 vbc -    .05 Dropped the Wk-Digit-Class CLASS test out of
000840                            SPECIAL-NAMES - nothing in here ever had an
000850                            alpha field to run it against, every date
000860                            value arrives already numeric via JULWK-
000870                            Parms. Left a note for the next reader
000880                            instead of a second unused field.
000890 98/12/04 vbc -    Y2K Millennium bridge review - JULWK-Year is
000900                            S9(4) throughout, no 2-digit year windowing
000910                            anywhere in this module, nothing to change.
000920 16/04/24 vbc          Copyright notice update superseding all
000930                            previous notices.
000940 19/09/25 vbc - 3.3.00 Version update and builds reset.
000950**
000960*************************************************************************
000970*
000980* Copyright Notice.
000990* ****************
001000*
001010* This notice supersedes all prior copyright notices & was
001020* updated 2024-04-16.
001030*
001040* These files and programs are part of the Applewood Computers Accounting
001050* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
001060*
001070* This program is now free software; you can redistribute it
001080* and/or modify it
001090* under the terms listed here and of the GNU General Public License as
001100* published by the Free Software Foundation; version 3 and
001110* later as revised
001120* for PERSONAL USAGE ONLY and that includes for use within a business but
001130* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
001140*
001150* ACAS is distributed in the hope that it will be useful, but WITHOUT
001160* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
001170* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
001180* for more details. If it breaks, you own both pieces but I will endeavour
001190* to fix it, providing you tell me about the problem.
001200*
001210* You should have received a copy of the GNU General Public License along
001220* with ACAS; see the file COPYING.  If not, write to the Free Software
001230* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
001240*
001250*************************************************************************
001260*
001270 environment             division.
001280*===============================
001290*
001300 configuration           section.
001310 special-names.
001320*
001330* No alpha input ever reaches this module (the caller's LINKAGE
001340* parms arrive already numeric) so there is no field here for
001350* a CLASS test to earn its keep - jul900 is the one with a raw
001360* text record to guard, so that is where the CLASS test lives.
001370*
001380     upsi-0 on status is Wk-Debug-On
001390           off status is Wk-Debug-Off.
001400 input-output            section.
001410*-------------------------------
001420*
001430 data                    division.
001440*===============================
001450 file section.
001460*
001470 working-storage section.
001480*-----------------------
001490*
001500 77  Prog-Name           pic x(15) value "JUL010 (1.00.05)".
001510*
001520* Table of the Julian Day Number at 1.5 offset, redefined two
001530* ways purely so the MOD-7 weekday index has a zero-origin and
001540* a one-origin view without two separate divides - same trick
001550* the old check-digit table used for its weight lookup.
001560*
001570 01  WK-Weekday-Work.
001580     03  WK-Jdn-Shift        pic 9(9)         comp.
001590     03  WK-Jdn-Quot         pic 9(9)         comp.
001600     03  WK-Jdn-Mod          pic 9            comp.
001610*
001620* Edited view of the shifted JDN for the debug trace below -
001630* comp fields will not DISPLAY legibly on every run-time.
001640*
001650 01  WK-Jdn-Trace-Work.
001660     03  WK-Jdn-Trace-Num     pic 9(9)        comp.
001670     03  filler  redefines  WK-Jdn-Trace-Work.
001680         05  WK-Jdn-Trace-Ed  pic z(8)9.
001690*
001700 01  WK-Step-Work.
001710     03  WK-N-Ctr            pic 9(5)         comp.
001720*
001730* Edited view of the Add/Subtract-Days repeat counter, for the
001740* debug trace in WK040/WK050 - same dual-view idea as above.
001750*
001760 01  WK-Step-Trace-Work.
001770     03  WK-Step-Trace-Num    pic 9(5)        comp.
001780     03  filler  redefines  WK-Step-Trace-Work.
001790         05  WK-Step-Trace-Ed  pic zzzz9.
001800*
001810 01  WK-List-Work.
001820     03  WK-Prior-Jdn         pic 9(9)         comp.
001830     03  WK-This-Jdn          pic 9(9)         comp.
001840*
001850* Edited view of the pair under test in the chronological walk,
001860* for the debug trace in WK060 - same idea again.
001870*
001880 01  WK-Pair-Trace-Work.
001890     03  WK-Pair-Trace-Prior   pic 9(9)        comp.
001900     03  WK-Pair-Trace-This    pic 9(9)        comp.
001910     03  filler  redefines  WK-Pair-Trace-Work.
001920         05  WK-Pair-Trace-Prior-Ed  pic z(8)9.
001930         05  WK-Pair-Trace-This-Ed   pic z(8)9.
001940*
001950* Calendar-date view used while stepping Next-Day/Prev-Day, carried
001960* separately from the caller's own JULWK-Year/Month/Day so a
001970* failed roll-over cannot corrupt the parameter block mid-call.
001980*
001990 01  WK-Date-Work.
002000     03  WK-Year              pic s9(4).
002010     03  WK-Month             pic 9(2).
002020     03  WK-Day               pic 9(2).
002030*
002040* Own copy of jul020's parameter block - used only to ask it
002050* the days-in-month while rolling a date over a boundary.
002060*
002070 copy "wsjulcal.cob".
002080*
002090 linkage section.
002100*==============
002110*
002120 copy "wsjulwk.cob".
002130*
002140 procedure  division  using  JULWK-Parms.
002150*========================================
002160*
002170 WK000-Main.
002180*
002190* Straight IF/GO TO dispatch on JULWK-Function - each function
002200* goes to its own numbered paragraph and comes straight back
002210* out through WK000-Exit, same shape as jul020's CA000-Main.
002220*
002230     move     zero  to  JULWK-Return-Code.
002240*
002250     if       JULWK-Weekday-Calc
002260              perform  WK010-Weekday-Number  thru  WK010-Exit
002270              go to  WK000-Exit.
002280     if       JULWK-Next-Day
002290              perform  WK020-Next-Day  thru  WK020-Exit
002300              go to  WK000-Exit.
002310     if       JULWK-Prev-Day
002320              perform  WK030-Prev-Day  thru  WK030-Exit
002330              go to  WK000-Exit.
002340     if       JULWK-Add-Days
002350              perform  WK040-Add-Days  thru  WK040-Exit
002360              go to  WK000-Exit.
002370     if       JULWK-Subtract-Days
002380              perform  WK050-Subtract-Days  thru  WK050-Exit
002390              go to  WK000-Exit.
002400     if       JULWK-Chronological  or  JULWK-Rev-Chronological
002410              perform  WK060-Chronological-Check  thru  WK060-Exit
002420              go to  WK000-Exit.
002430     if       JULWK-Is-Before  or  JULWK-Is-After
002440              perform  WK070-Pair-Compare  thru  WK070-Exit
002450              go to  WK000-Exit.
002460*
002470* Unknown function - flag it and return quietly.
002480*
002490     move     99  to  JULWK-Return-Code.
002500*
002510 WK000-Exit.
002520     goback.
002530*
002540 WK010-Weekday-Number.
002550*
002560* weekday = FLOOR(JDN + 1.5) MOD 7 - JDN is supplied complete
002570* by the caller; this module does no Y/M/D-to-JDN conversion.
002580* Working entirely in whole numbers: JDN+1 then drop anything
002590* past the decimal by truncating on the integer divide, which
002600* for a PIC 9(9) COMP dividend/divisor gives us FLOOR for free.
002610*
002620     add      1  to  JULWK-Julian-Day-No  giving  WK-Jdn-Shift.
002630     divide   WK-Jdn-Shift  by  7  giving  WK-Jdn-Quot
002640                                   remainder  WK-Jdn-Mod.
002650     move     WK-Jdn-Mod  to  JULWK-Weekday.
002660     if       Wk-Debug-On
002670              move  WK-Jdn-Shift  to  WK-Jdn-Trace-Num
002680              display  "JUL010 WK010 JDN+1 = " WK-Jdn-Trace-Ed.
002690*
002700 WK010-Exit.
002710     exit.
002720*
002730 WK020-Next-Day.
002740*
002750* Copy the caller's date into our own working copy first - see
002760* the WK-Date-Work banner above for why.
002770*
002780     move     JULWK-Year   to  WK-Year.
002790     move     JULWK-Month  to  WK-Month.
002800     move     JULWK-Day    to  WK-Day.
002810     perform  WK020-Step-Forward  thru  WK020-Step-Forward-Exit.
002820     move     WK-Year   to  JULWK-Year.
002830     move     WK-Month  to  JULWK-Month.
002840     move     WK-Day    to  JULWK-Day.
002850     go       to WK020-Exit.
002860*
002870 WK020-Step-Forward.
002880*
002890* Days-in-month comes from the *current* month until the day
002900* actually rolls - jul020 function 2 is the only place that
002910* rule lives, so we go and ask it rather than duplicate it here.
002920*
002930     move     2             to  JULCAL-Function  of  JULCAL-Parms.
002940     move     WK-Year       to  JULCAL-Year   of  JULCAL-Parms.
002950     move     WK-Month      to  JULCAL-Month  of  JULCAL-Parms.
002960     call     "jul020"  using  JULCAL-Parms.
002970*
002980     add      1  to  WK-Day.
002990     if       WK-Day  >  JULCAL-Days-In-Mon  of  JULCAL-Parms
003000              move  1  to  WK-Day
003010              add   1  to  WK-Month
003020              if    WK-Month  >  12
003030                    move  1  to  WK-Month
003040                    add   1  to  WK-Year
003050              end-if.
003060*
003070 WK020-Step-Forward-Exit.
003080     exit.
003090*
003100 WK020-Exit.
003110     exit.
003120*
003130 WK030-Prev-Day.
003140*
003150* Same working-copy discipline as Next-Day, mirror image.
003160*
003170     move     JULWK-Year   to  WK-Year.
003180     move     JULWK-Month  to  WK-Month.
003190     move     JULWK-Day    to  WK-Day.
003200     perform  WK030-Step-Back  thru  WK030-Step-Back-Exit.
003210     move     WK-Year   to  JULWK-Year.
003220     move     WK-Month  to  JULWK-Month.
003230     move     WK-Day    to  JULWK-Day.
003240     go       to WK030-Exit.
003250*
003260 WK030-Step-Back.
003270     subtract  1  from  WK-Day.
003280     if       WK-Day  >  zero
003290              go to  WK030-Step-Back-Exit.
003300*
003310* Rolled under day 1 - move back a month first, THEN ask
003320* jul020 the length of that *new* (prior) month, per the
003330* Almanac rule that Prev-Day uses the month being entered.
003340*
003350     subtract  1  from  WK-Month.
003360     if       WK-Month  <  1
003370              move  12  to  WK-Month
003380              subtract  1  from  WK-Year.
003390*
003400     move     2             to  JULCAL-Function  of  JULCAL-Parms.
003410     move     WK-Year       to  JULCAL-Year   of  JULCAL-Parms.
003420     move     WK-Month      to  JULCAL-Month  of  JULCAL-Parms.
003430     call     "jul020"  using  JULCAL-Parms.
003440     move     JULCAL-Days-In-Mon  of  JULCAL-Parms  to  WK-Day.
003450*
003460 WK030-Step-Back-Exit.
003470     exit.
003480*
003490 WK030-Exit.
003500     exit.
003510*
003520 WK040-Add-Days.
003530*
003540* Plain N-times repeat of the single-day step - Almanac keeps
003550* no closed-form shortcut, so neither do we.
003560*
003570     move     JULWK-N  to  WK-N-Ctr.
003580     if       Wk-Debug-On
003590              move  WK-N-Ctr  to  WK-Step-Trace-Num
003600              display  "JUL010 WK040 ADD DAYS N = " WK-Step-Trace-Ed.
003610     perform  WK020-Next-Day  thru  WK020-Exit
003620              WK-N-Ctr  times.
003630     go       to WK040-Exit.
003640*
003650 WK040-Exit.
003660     exit.
003670*
003680 WK050-Subtract-Days.
003690     move     JULWK-N  to  WK-N-Ctr.
003700     if       Wk-Debug-On
003710              move  WK-N-Ctr  to  WK-Step-Trace-Num
003720              display  "JUL010 WK050 SUBTRACT DAYS N = " WK-Step-Trace-Ed.
003730     perform  WK030-Prev-Day  thru  WK030-Exit
003740              WK-N-Ctr  times.
003750     go       to WK050-Exit.
003760*
003770 WK050-Exit.
003780     exit.
003790*
003800 WK060-Chronological-Check.
003810*
003820* Walk JULWK-Date-List pairwise in JDN terms. Forward check
003830* wants every entry not decreasing from the one before it;
003840* reverse check wants every entry not increasing from the
003850* one before it - two equal consecutive JDNs pass either way,
003860* only a genuine step backwards (resp. forwards) fails the
003870* run. First break in the run sets the No flag and we stop
003880* looking - one bad pair is enough to fail the list.
003890*
003900     set      JULWK-Result-Yes  to  true.
003910     if       JULWK-List-Count  <  2
003920              go to  WK060-Exit.
003930*
003940     set      JULWK-Idx  to  1.
003950 WK060-Pair-Loop.
003960     if       JULWK-Idx  >=  JULWK-List-Count
003970              go to  WK060-Exit.
003980*
003990     move     JULWK-List-Jdn (JULWK-Idx)      to  WK-Prior-Jdn.
004000     set      JULWK-Idx  up  by  1.
004010     move     JULWK-List-Jdn (JULWK-Idx)      to  WK-This-Jdn.
004020*
004030     if       Wk-Debug-On
004040              move  WK-Prior-Jdn  to  WK-Pair-Trace-Prior
004050              move  WK-This-Jdn   to  WK-Pair-Trace-This
004060              display  "JUL010 WK060 PAIR = " WK-Pair-Trace-Prior-Ed
004070                       " / " WK-Pair-Trace-This-Ed.
004080*
004090     if       JULWK-Chronological
004100              if    WK-Prior-Jdn  >  WK-This-Jdn
004110                    set  JULWK-Result-No  to  true
004120                    go to  WK060-Exit
004130              end-if
004140     else
004150              if    WK-Prior-Jdn  <  WK-This-Jdn
004160                    set  JULWK-Result-No  to  true
004170                    go to  WK060-Exit
004180              end-if.
004190*
004200     go       to WK060-Pair-Loop.
004210*
004220 WK060-Exit.
004230     exit.
004240*
004250 WK070-Pair-Compare.
004260*
004270* Plain 2-element form of the chronological test above - no
004280* pairwise walk needed, the caller only ever hands us the two
004290* JDNs it wants compared.
004300*
004310     set      JULWK-Result-No  to  true.
004320     if       JULWK-Is-Before
004330          and JULWK-Julian-Day-No  <  JULWK-Other-Julian-Day
004340              set  JULWK-Result-Yes  to  true.
004350     if       JULWK-Is-After
004360          and JULWK-Julian-Day-No  >  JULWK-Other-Julian-Day
004370              set  JULWK-Result-Yes  to  true.
004380*
004390 WK070-Exit.
004400     exit.
