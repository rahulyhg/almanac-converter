000100*****************************************************************
000110*                                                               *
000120*              Julian Calendar - Concrete Calendar Rules        *
000130*                                                               *
000140*****************************************************************
000150*
000160 identification          division.
000170*===============================
000180*
000190**
000200 program-id.         jul020.
000210**
000220 author.             V B Coen FBCS, FIDM, FIDPM.
000230**
000240 installation.       Applewood Computers.
000250**
000260 date-written.       26/11/1982.
000270**
000280 date-compiled.
000290**
000300 security.           Copyright (C) 1982-2026, Vincent Bryan Coen.
000310                          Distributed under the GNU General Public
000320                          License.
000330                          See the file COPYING for details.
000340**
000350 remarks.            Leap-year, days-in-month/year, month-name,
000360                          date-format and date-comparison rules for the
000370                          Julian calendar. CALLed common-section utility -
000380                          no files, no screens.
000390**
000400 version.            See Prog-Name In Ws.
000410**
000420 called modules.     None.
000430**
000440 error messages used.
000450 system wide:
000460                          None.
000470**
000480 changes:
000490 26/11/82 vbc -        Original mod-11 style stub, never released.
000500 29/01/09 vbc -        Migration to Open Cobol/GnuCobol.
000510 13/11/25 vbc - 1.00   Rebuilt as jul020 - Julian calendar rules
000520                            taken out of the old date-conversion code
000530                            (formerly maps04) and given their own
000540                            dispatch block. Intrinsic FUNCTIONs removed -
000550                            this shop's pre-2000 builds did not carry
000560                            the GnuCobol FUNCTION library so the leap
000570                            year/days-in-month arithmetic is done by
000580                            hand, the way maps04 did it before v1.10.
000590 18/11/25 vbc -    .01 Added Days-In-Year table build (function 3).
000600 22/11/25 vbc -    .02 Added Month-Name lookup (function 4) using
000610                            the new wsjulmon.cob table.
000620 28/11/25 vbc -    .03 Added Format-Short/Format-Long (functions
000630                            5 & 6) and before/after/equals (7,8,9).
000640 09/12/25 vbc -    .04 Corrected Format-Long day punctuation -
000650                            was missing the comma before the year.
000660 03/12/25 vbc -    .05 Review comment: this module carried only one
000670                            REDEFINES against the other two's three-
000680                            plus apiece. Gave Format-Short/Format-Long
000690                            their own debug-trace dual views (month/day
000700                            pair in CA050, year in CA060) rather than
000710                            pad out an unrelated field just to get the
000720                            count up. Also dropped the Ju-Leap-Digit
000730                            CLASS test out of SPECIAL-NAMES - same
000740                            reasoning as jul010, nothing alpha ever
000750                            reaches this module to test against it.
000760 16/04/24 vbc          Copyright notice update superseding all
000770                            previous notices.
000780 19/09/25 vbc - 3.3.00 Version update and builds reset.
000790**
000800*************************************************************************
000810*
000820* Copyright Notice.
000830* ****************
000840*
000850* This notice supersedes all prior copyright notices & was
000860* updated 2024-04-16.
000870*
000880* These files and programs are part of the Applewood Computers Accounting
000890* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
000900*
000910* This program is now free software; you can redistribute it
000920* and/or modify it
000930* under the terms listed here and of the GNU General Public License as
000940* published by the Free Software Foundation; version 3 and
000950* later as revised
000960* for PERSONAL USAGE ONLY and that includes for use within a business but
000970* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
000980*
000990* ACAS is distributed in the hope that it will be useful, but WITHOUT
001000* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
001010* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
001020* for more details. If it breaks, you own both pieces but I will endeavour
001030* to fix it, providing you tell me about the problem.
001040*
001050* You should have received a copy of the GNU General Public License along
001060* with ACAS; see the file COPYING.  If not, write to the Free Software
001070* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
001080*
001090*************************************************************************
001100*
001110 environment             division.
001120*===============================
001130*
001140 configuration           section.
001150 special-names.
001160*
001170* No alpha input reaches this module either - JULCAL-Parms
001180* arrives already numeric - so the CLASS test belongs with
001190* jul900's raw text record, not here.
001200*
001210     upsi-0 on status is Ju-Debug-On
001220           off status is Ju-Debug-Off.
001230 input-output            section.
001240*-------------------------------
001250*
001260 data                    division.
001270*===============================
001280 file section.
001290*
001300 working-storage section.
001310*-----------------------
001320*
001330 77  Prog-Name           pic x(15) value "JUL020 (1.00.05)".
001340*
001350 copy "wsjulmon.cob".
001360*
001370* Scratch fields for the leap-year divide and for building the
001380* short/long date strings. The "-1" pair (Edit-Day-1, Edit-
001390* Month-1) are the one-digit-wide views used below ten; the
001400* plain Edit-Day/Edit-Month are the two-digit-wide views used
001410* ten and up - see CA050/CA060 for which branch picks which.
001420*
001430 01  WS-Data.
001440     03  WS-Leap-Residue     pic 9            comp.
001450     03  WS-Leap-Quot        pic 99           comp.
001460     03  WS-Edit-Day         pic 99.
001470     03  WS-Edit-Day-1       pic 9.
001480     03  WS-Edit-Year        pic 9(4).
001490     03  WS-Edit-Month       pic 99.
001500     03  WS-Edit-Month-1     pic 9.
001510     03  WS-Long-Build       pic x(40)        value spaces.
001520*
001530* Comp/edited dual view of the year-total day count, used only
001540* by the debug DISPLAY under UPSI-0 in CA030.
001550*
001560 01  WS-Days-Total-Work.
001570     03  WS-Days-Total         pic 9(3)        comp.
001580     03  filler  redefines  WS-Days-Total-Work.
001590         05  WS-Days-Total-Ed  pic zz9.
001600*
001610* Comp/edited dual view of the month/day pair fed into the short
001620* date string, used only by the debug DISPLAY under UPSI-0 in
001630* CA050.
001640*
001650 01  WS-Short-Trace-Work.
001660     03  WS-Short-Trace-Mon    pic 99          comp.
001670     03  WS-Short-Trace-Day    pic 99          comp.
001680     03  filler  redefines  WS-Short-Trace-Work.
001690         05  WS-Short-Trace-Mon-Ed  pic z9.
001700         05  WS-Short-Trace-Day-Ed  pic z9.
001710*
001720* Comp/edited dual view of the year fed into the long date
001730* string, used only by the debug DISPLAY under UPSI-0 in CA060.
001740*
001750 01  WS-Year-Trace-Work.
001760     03  WS-Year-Trace-Num     pic 9(4)        comp.
001770     03  filler  redefines  WS-Year-Trace-Work.
001780         05  WS-Year-Trace-Ed  pic zzz9.
001790*
001800 linkage section.
001810*==============
001820*
001830 copy "wsjulcal.cob".
001840*
001850 procedure  division  using  JULCAL-Parms.
001860*========================================
001870*
001880 CA000-Main.
001890     move     zero  to  JULCAL-Return-Code.
001900*
001910     if       JULCAL-Leap-Year
001920              perform  CA010-Leap-Year  thru  CA010-Exit
001930              go to  CA000-Exit.
001940     if       JULCAL-Days-In-Month
001950              perform  CA020-Days-In-Month  thru  CA020-Exit
001960              go to  CA000-Exit.
001970     if       JULCAL-Days-In-Year
001980              perform  CA030-Days-In-Year  thru  CA030-Exit
001990              go to  CA000-Exit.
002000     if       JULCAL-Month-Name
002010              perform  CA040-Month-Name  thru  CA040-Exit
002020              go to  CA000-Exit.
002030     if       JULCAL-Format-Short
002040              perform  CA050-Format-Short  thru  CA050-Exit
002050              go to  CA000-Exit.
002060     if       JULCAL-Format-Long
002070              perform  CA060-Format-Long  thru  CA060-Exit
002080              go to  CA000-Exit.
002090     if       JULCAL-Is-Before  or  JULCAL-Is-After
002100              perform  CA070-Field-Compare  thru  CA070-Exit
002110              go to  CA000-Exit.
002120     if       JULCAL-Equals
002130              perform  CA080-Equals  thru  CA080-Exit
002140              go to  CA000-Exit.
002150*
002160* Unknown function - flag it and return quietly.
002170*
002180     move     99  to  JULCAL-Return-Code.
002190*
002200 CA000-Exit.
002210     goback.
002220*
002230 CA010-Leap-Year.
002240*
002250* Julian rule only - evenly divisible by 4, NO century/400
002260* exception. Do NOT "improve" this to the Gregorian rule -
002270* that refinement belongs to a different calendar entirely.
002280*
002290     divide   JULCAL-Year  by  4  giving  WS-Leap-Quot
002300                                  remainder  WS-Leap-Residue.
002310     if       WS-Leap-Residue  =  zero
002320              set  JULCAL-Is-Leap  to  true
002330     else
002340              set  JULCAL-Not-Leap  to  true.
002350*
002360 CA010-Exit.
002370     exit.
002380*
002390 CA020-Days-In-Month.
002400*
002410* Out-of-range months are NOT rejected - falls through to the
002420* 31-day default, matching the original behaviour.
002430*
002440     if       JULCAL-Month  =  4  or  6  or  9  or  11
002450              move  30  to  JULCAL-Days-In-Mon
002460              go to  CA020-Exit.
002470     if       JULCAL-Month  =  2
002480              perform  CA010-Leap-Year  thru  CA010-Exit
002490              if       JULCAL-Is-Leap
002500                       move  29  to  JULCAL-Days-In-Mon
002510              else
002520                       move  28  to  JULCAL-Days-In-Mon
002530              end-if
002540              go to  CA020-Exit.
002550     move     31  to  JULCAL-Days-In-Mon.
002560*
002570 CA020-Exit.
002580     exit.
002590*
002600 CA030-Days-In-Year.
002610     move     zero  to  WS-Days-Total.
002620     perform  CA030-One-Month  thru  CA030-One-Month-Exit
002630              varying  JULCAL-Mon-Idx  from  1  by  1
002640              until    JULCAL-Mon-Idx  >  12.
002650     if       Ju-Debug-On
002660              move     WS-Days-Total  to  WS-Days-Total-Ed
002670              display  "JUL020 CA030 DAYS IN YEAR = " WS-Days-Total-Ed.
002680     go       to CA030-Exit.
002690*
002700 CA030-One-Month.
002710*
002720* Borrows CA020 for one month at a time rather than a separate
002730* 30/28-or-29/31 table here - one rule, one place it lives.
002740*
002750     move     JULCAL-Mon-Idx  to  JULCAL-Month.
002760     perform  CA020-Days-In-Month  thru  CA020-Exit.
002770     move     JULCAL-Days-In-Mon  to
002780              JULCAL-Days-In-Yr-Tbl (JULCAL-Mon-Idx).
002790     add      JULCAL-Days-In-Mon  to  WS-Days-Total.
002800*
002810 CA030-One-Month-Exit.
002820     exit.
002830*
002840 CA030-Exit.
002850     exit.
002860*
002870 CA040-Month-Name.
002880*
002890* Out-of-range month gets spaces back rather than a garbage
002900* table subscript - JU-Mon-Idx is only SET once we know the
002910* month is 1 thru 12.
002920*
002930     move     spaces  to  JULCAL-Month-Nm.
002940     if       JULCAL-Month  <  1  or  >  12
002950              go to  CA040-Exit.
002960     set      JU-Mon-Idx  to  JULCAL-Month.
002970     move     JU-Month-Name-Entry (JU-Mon-Idx)  to  JULCAL-Month-Nm.
002980*
002990 CA040-Exit.
003000     exit.
003010*
003020 CA050-Format-Short.
003030*
003040* Default short form, e.g. 3-05-2015 - month number, no
003050* leading zero, then zero-padded day, then 4-digit year.
003060* Month is built one digit wide below 10 and two digits wide
003070* from 10 up - a Z9 edit would leave a blank in its place
003080* instead of dropping it, so the width is picked by hand.
003090* Day always goes in two digits wide regardless of the month
003100* branch taken, since the spec's worked examples never drop
003110* the day's leading zero the way they drop the month's.
003120*
003130     move     JULCAL-Day    to  WS-Edit-Day.
003140     move     JULCAL-Year   to  WS-Edit-Year.
003150     move     spaces        to  JULCAL-Short-Date.
003160     if       JULCAL-Month  <  10
003170              move  JULCAL-Month  to  WS-Edit-Month-1
003180              string  WS-Edit-Month-1  delimited by size
003190                      "-"              delimited by size
003200                      WS-Edit-Day      delimited by size
003210                      "-"              delimited by size
003220                      WS-Edit-Year     delimited by size
003230                                        into  JULCAL-Short-Date
003240              go to  CA050-Trace.
003250     move     JULCAL-Month  to  WS-Edit-Month.
003260     string   WS-Edit-Month  delimited by size
003270              "-"            delimited by size
003280              WS-Edit-Day    delimited by size
003290              "-"            delimited by size
003300              WS-Edit-Year   delimited by size
003310                              into  JULCAL-Short-Date.
003320*
003330* Trace the month/day pair actually used to build the string
003340* above - useful on the bench when a caller reports the wrong
003350* width was picked for a boundary value like 9 or 10.
003360*
003370 CA050-Trace.
003380     if       Ju-Debug-On
003390              move  JULCAL-Month  to  WS-Short-Trace-Mon
003400              move  JULCAL-Day    to  WS-Short-Trace-Day
003410              display  "JUL020 CA050 MON/DAY = "
003420                       WS-Short-Trace-Mon-Ed  "/"
003430                       WS-Short-Trace-Day-Ed.
003440*
003450 CA050-Exit.
003460     exit.
003470*
003480 CA060-Format-Long.
003490*
003500* "Julian Calendar: " + month name + " " + day + ", " + year.
003510* Day is built one digit wide below 10, two digits wide from
003520* 10 up, same as the month number in the short form above - no
003530* leading zero, no leading blank left over from an edit PIC.
003540* Month name is delimited by SPACE to drop its copybook pad -
003550* DELIMITED BY SIZE would carry the pad's trailing blanks right
003560* into the middle of the string, ahead of the day.
003570*
003580     perform  CA040-Month-Name  thru  CA040-Exit.
003590     move     JULCAL-Year   to  WS-Edit-Year.
003600     move     spaces        to  WS-Long-Build.
003610     if       JULCAL-Day  <  10
003620              move  JULCAL-Day  to  WS-Edit-Day-1
003630              string  "Julian Calendar: "  delimited by size
003640                      JULCAL-Month-Nm      delimited by space
003650                      " "                  delimited by size
003660                      WS-Edit-Day-1        delimited by size
003670                      ", "                 delimited by size
003680                      WS-Edit-Year         delimited by size
003690                                            into  WS-Long-Build
003700              move  WS-Long-Build  to  JULCAL-Long-Date
003710              go to  CA060-Trace.
003720     move     JULCAL-Day    to  WS-Edit-Day.
003730     string   "Julian Calendar: "  delimited by size
003740              JULCAL-Month-Nm      delimited by space
003750              " "                  delimited by size
003760              WS-Edit-Day          delimited by size
003770              ", "                 delimited by size
003780              WS-Edit-Year         delimited by size
003790                                    into  WS-Long-Build.
003800     move     WS-Long-Build  to  JULCAL-Long-Date.
003810*
003820* Trace the year actually strung into the long form - the
003830* short form traces month/day above, this one catches a
003840* mis-century year slipping through Format-Long on its own.
003850*
003860 CA060-Trace.
003870     if       Ju-Debug-On
003880              move  JULCAL-Year  to  WS-Year-Trace-Num
003890              display  "JUL020 CA060 YEAR = " WS-Year-Trace-Ed.
003900*
003910 CA060-Exit.
003920     exit.
003930*
003940 CA070-Field-Compare.
003950*
003960* Is-Before/Is-After - year, then month, then day, else false.
003970*
003980     set      JULCAL-Result-No  to  true.
003990     if       JULCAL-Is-Before
004000              if       JULCAL-Year  <  JULCAL-Other-Year
004010                       set  JULCAL-Result-Yes  to  true
004020              else
004030                if      JULCAL-Year  =  JULCAL-Other-Year
004040                   and  JULCAL-Month  <  JULCAL-Other-Month
004050                        set  JULCAL-Result-Yes  to  true
004060                else
004070                  if    JULCAL-Year  =  JULCAL-Other-Year
004080                   and  JULCAL-Month  =  JULCAL-Other-Month
004090                   and  JULCAL-Day    <  JULCAL-Other-Day
004100                        set  JULCAL-Result-Yes  to  true
004110                  end-if
004120                end-if
004130              end-if
004140              go to  CA070-Exit.
004150*
004160* else JULCAL-Is-After - mirror of the above with ">".
004170*
004180     if       JULCAL-Year  >  JULCAL-Other-Year
004190              set  JULCAL-Result-Yes  to  true
004200     else
004210       if     JULCAL-Year  =  JULCAL-Other-Year
004220        and   JULCAL-Month  >  JULCAL-Other-Month
004230              set  JULCAL-Result-Yes  to  true
004240       else
004250         if   JULCAL-Year  =  JULCAL-Other-Year
004260          and JULCAL-Month  =  JULCAL-Other-Month
004270          and JULCAL-Day    >  JULCAL-Other-Day
004280              set  JULCAL-Result-Yes  to  true
004290         end-if
004300       end-if
004310     end-if.
004320*
004330 CA070-Exit.
004340     exit.
004350*
004360 CA080-Equals.
004370*
004380* Three-field match, no short-circuit needed - all three test
004390* in one AND'ed condition rather than the nested IFs CA070 uses
004400* for its ordered before/after rule.
004410*
004420     set      JULCAL-Result-No  to  true.
004430     if       JULCAL-Year   =  JULCAL-Other-Year
004440      and     JULCAL-Month  =  JULCAL-Other-Month
004450      and     JULCAL-Day    =  JULCAL-Other-Day
004460              set  JULCAL-Result-Yes  to  true.
004470*
004480 CA080-Exit.
004490     exit.
