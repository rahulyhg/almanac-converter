000100*******************************************
000110*                                         *
000120*  Record Definition For Date Record      *
000130*        (Almanac / Julian Calendar)      *
000140*                                         *
000150*     Carries one calendar date as used   *
000160*     by the jul010/jul020 date utility   *
000170*     pair - not a disc file record, a    *
000180*     parameter-block / self-test layout. *
000190*******************************************
000200*  Record size 16 bytes.
000210*
000220* 24/11/25 vbc - Created for date-utility rework of maps04/maps09.
000230* 01/12/25 vbc - Added JU-Weekday, widened JU-Year to sign for
000240*                proleptic (BCE) years per the Almanac rules.
000250* 02/12/25 vbc - Took JU-Weekday back out - this build carries no
000260*                Y/M/D-to-JDN converter, so the driver cannot fill
000270*                it from a file record; jul900 proves the weekday
000280*                calculation against the JDN fixture table instead,
000290*                not against JULDATES.DAT, and a field nothing ever
000300*                writes is worse than no field at all.
000310* 03/12/25 vbc - Put JU-Weekday back in - it is one of the four
000320*                fields of the Almanac date record whether or not
000330*                this build's file-record path has a value to put
000340*                in it. Left unset (zero) coming off JULDATES.DAT;
000350*                jul010's JDN-fixture path is still the only one
000360*                that ever computes a real weekday.
000370*
000380 01  JU-Date-Record.
000390     03  JU-Year               pic s9(4).
000400     03  JU-Month              pic 9(2).
000410     03  JU-Day                pic 9(2).
000420     03  JU-Weekday            pic 9.
000430     03  filler                pic x(7).
000440*
