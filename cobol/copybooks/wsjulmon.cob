000100*******************************************
000110*                                         *
000120*  Month-Name Table For Julian Calendar   *
000130*     (Archaic Roman Month Spellings)     *
000140*                                         *
000150*     12 static entries, indexed 1 - 12   *
000160*******************************************
000170*  Table size 132 bytes (12 x 11).
000180*
000190* THIS TABLE IS STATIC REFERENCE DATA - DO NOT CHANGE SPELLINGS
000200*
000210* 25/11/25 vbc - Created for date-utility rework.
000220*                Same trick as the check-digit Alpha/Ar1 table in
000230*                maps09 - one literal then REDEFINES into an array.
000240*
000250 01  JU-Month-Name-Block.
000260     03  JU-Month-Names        pic x(132)  value
000270         "IANVARIVS  FEBRVARIVS MARTIVS    APRILIS    MAIVS      "
000280         "IVNIVS     IVLIVS     AVGVSTVS   SEPTEMBER  OCTOBER    "
000290         "NOVEMBER   DECEMBER   ".
000300     03  filler  redefines  JU-Month-Names.
000310         05  JU-Month-Name-Entry  pic x(11)  occurs 12
000320                                   indexed by JU-Mon-Idx.
000330*
