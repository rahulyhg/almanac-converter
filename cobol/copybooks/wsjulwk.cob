000100*******************************************
000110*                                         *
000120*  Linkage Parameter Block For jul010     *
000130*     (Almanac date-arithmetic core)      *
000140*                                         *
000150*     Function code selects the op -     *
000160*     see 88-levels below. One record,    *
000170*     passed by reference, no files.      *
000180*******************************************
000190*
000200* 26/11/25 vbc - Created for date-utility rework, following the
000210*                shape of wscall.cob (one small linkage block per
000220*                CALLed common-section utility).
000230* 03/12/25 vbc - Added JULWK-Date-List for the chronological-order
000240*                self tests (Almanac works in Julian Day Numbers,
000250*                not Y/M/D, for this particular check - see jul010).
000260*
000270 01  JULWK-Parms.
000280     03  JULWK-Function          pic 99.
000290         88  JULWK-Weekday-Calc          value 1.
000300         88  JULWK-Next-Day              value 2.
000310         88  JULWK-Prev-Day              value 3.
000320         88  JULWK-Add-Days              value 4.
000330         88  JULWK-Subtract-Days         value 5.
000340         88  JULWK-Chronological         value 6.
000350         88  JULWK-Rev-Chronological     value 7.
000360         88  JULWK-Is-Before             value 8.
000370         88  JULWK-Is-After              value 9.
000380     03  JULWK-Year               pic s9(4).
000390     03  JULWK-Month              pic 9(2).
000400     03  JULWK-Day                pic 9(2).
000410     03  JULWK-N                  pic 9(5)      comp.
000420     03  JULWK-Julian-Day-No      pic 9(9)      comp.
000430     03  JULWK-Other-Julian-Day   pic 9(9)      comp.
000440     03  JULWK-Weekday            pic 9.
000450     03  JULWK-List-Count         pic 99        comp.
000460     03  JULWK-Date-List.
000470         05  JULWK-Date-Entry                   occurs 20
000480                                   indexed by JULWK-Idx.
000490             07  JULWK-List-JDN   pic 9(9)      comp.
000500     03  JULWK-Compare-Result     pic x.
000510         88  JULWK-Result-Yes             value "Y".
000520         88  JULWK-Result-No              value "N".
000530     03  JULWK-Return-Code        pic 99.
000540     03  filler                   pic x(7).
000550*
