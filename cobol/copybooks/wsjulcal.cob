000100*******************************************
000110*                                         *
000120*  Linkage Parameter Block For jul020     *
000130*     (Concrete Julian Calendar rules)    *
000140*                                         *
000150*     Function code selects the op -     *
000160*     see 88-levels below.                *
000170*******************************************
000180*
000190* 27/11/25 vbc - Created for date-utility rework, following the
000200*                shape of wsfinal.cob (one small result block per
000210*                CALLed common-section utility).
000220* 05/12/25 vbc - Split Date-A/Date-B so the before/after/equals ops
000230*                do not disturb the primary Year/Month/Day on a call.
000240*
000250 01  JULCAL-Parms.
000260     03  JULCAL-Function         pic 99.
000270         88  JULCAL-Leap-Year            value 1.
000280         88  JULCAL-Days-In-Month        value 2.
000290         88  JULCAL-Days-In-Year         value 3.
000300         88  JULCAL-Month-Name           value 4.
000310         88  JULCAL-Format-Short         value 5.
000320         88  JULCAL-Format-Long          value 6.
000330         88  JULCAL-Is-Before            value 7.
000340         88  JULCAL-Is-After             value 8.
000350         88  JULCAL-Equals               value 9.
000360     03  JULCAL-Date-A.
000370         05  JULCAL-Year              pic s9(4).
000380         05  JULCAL-Month             pic 9(2).
000390         05  JULCAL-Day               pic 9(2).
000400     03  JULCAL-Date-B.
000410         05  JULCAL-Other-Year        pic s9(4).
000420         05  JULCAL-Other-Month       pic 9(2).
000430         05  JULCAL-Other-Day         pic 9(2).
000440     03  JULCAL-Leap-Flag            pic x.
000450         88  JULCAL-Is-Leap                  value "Y".
000460         88  JULCAL-Not-Leap                  value "N".
000470     03  JULCAL-Days-In-Mon          pic 99.
000480     03  JULCAL-Days-In-Yr-Tbl       pic 99    occurs 12
000490                                      indexed by JULCAL-Mon-Idx.
000500     03  JULCAL-Month-Nm             pic x(11).
000510     03  JULCAL-Short-Date           pic x(10).
000520     03  JULCAL-Long-Date            pic x(40).
000530     03  JULCAL-Compare-Result       pic x.
000540         88  JULCAL-Result-Yes               value "Y".
000550         88  JULCAL-Result-No                value "N".
000560     03  JULCAL-Return-Code          pic 99.
000570     03  filler                      pic x(6).
000580*
