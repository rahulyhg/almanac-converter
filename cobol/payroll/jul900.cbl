000100*****************************************************************
000110*                                                               *
000120*                  Date Utility        Self-Test Driver         *
000130*        Reads a list of dates and proves out jul010/jul020     *
000140*                  end to end - batch, no screens.              *
000150*                                                               *
000160*****************************************************************
000170*
000180 identification          division.
000190*===============================
000200*
000210**
000220 program-id.         jul900.
000230**
000240 author.             V B Coen FBCS, FIDM, FIDPM.
000250**
000260 installation.       Applewood Computers.
000270**
000280 date-written.       26/11/1982.
000290**
000300 date-compiled.
000310**
000320 security.           Copyright (C) 1982-2026, Vincent Bryan Coen.
000330                          Distributed under the GNU General Public
000340                          License.
000350                          See the file COPYING for details.
000360**
000370 remarks.            Batch self-test for the jul010 (Almanac) and
000380                          jul020 (Julian Calendar) utility pair. Reads
000390                          Juldates.Dat, one Y/M/D per line, and for each
000400                          date runs every rule both modules carry and
000410                          displays the result. No reports, no screens -
000420                          this module exists purely to exercise the two
000430                          CALLed utilities.
000440**
000450 version.            See Prog-Name In Ws.
000460**
000470 called modules.     jul010.
000480                          jul020.
000490**
000500 error messages used.
000510 system wide:
000520                          None.
000530**
000540 changes:
000550 26/11/82 vbc -        Original start-of-day stub, never released.
000560 29/01/09 vbc -        Migration to Open Cobol/GnuCobol.
000570 10/11/25 vbc - 1.00   Rebuilt as jul900 - self-test driver for the
000580                            date-utility pair, taken from the old py000
000590                            shape (plain CALLing program, no screen
000600                            fields) with its read loop rebuilt around
000610                            the Juldates.Dat test file.
000620 17/11/25 dP -     .01 Added the fixed Julian-Day-Number fixture
000630                            table for the weekday/chronological/pair
000640                            compare checks - jul010 works in JDN terms
000650                            and we have no Y/M/D-to-JDN converter in
000660                            this build to derive them from the test
000670                            file, so they are carried as literals.
000680 24/11/25 vbc -    .02 Added Next-Day/Prev-Day proving pass per date
000690                            read from Juldates.Dat.
000700 02/12/25 vbc -    .03 Dropped WS-Edit-Weekday - carried since the
000710                            Wsjuldat.Cob rework but nothing ever moved
000720                            a value into it, since CC010-Read-Loop has
000730                            no JDN to hand jul010 for a file-record
000740                            weekday and is not going to acquire a
000750                            Y/M/D-to-JDN converter just to get one; see
000760                            the .01 note above, weekday stays proved
000770                            against the fixture table only. Found two
000780                            more of the same while looking - WS-Edit-
000790                            Flag and WS-Fixture-Ix, both carried from
000800                            an earlier cut of this module and never
000810                            once referenced again - out they went too.
000820 03/12/25 vbc -    .04 Wired up the Jn-Digit-Class CLASS test that had
000830                            sat unused in SPECIAL-NAMES since the
000840                            rebuild - CC010-Read-Loop now checks the
000850                            Y/M/D slots carved out of each input line
000860                            are all digits before moving them anywhere,
000870                            counting a bad line into WS-Recs-Bad
000880                            instead of letting it reach jul010/jul020.
000890 98/12/01 vbc -    Y2K Millennium bridge review - JU-Year is S9(4)
000900                            throughout this module and its copybooks,
000910                            no 2-digit year windowing anywhere, nothing
000920                            to change.
000930 16/04/24 vbc          Copyright notice update superseding all
000940                            previous notices.
000950 19/09/25 vbc - 3.3.00 Version update and builds reset.
000960**
000970*************************************************************************
000980*
000990* Copyright Notice.
001000* ****************
001010*
001020* This notice supersedes all prior copyright notices & was
001030* updated 2024-04-16.
001040*
001050* These files and programs are part of the Applewood Computers Accounting
001060* System and is Copyright (c) Vincent B Coen. 1976-2026 and later.
001070*
001080* This program is now free software; you can redistribute it
001090* and/or modify it
001100* under the terms listed here and of the GNU General Public License as
001110* published by the Free Software Foundation; version 3 and
001120* later as revised
001130* for PERSONAL USAGE ONLY and that includes for use within a business but
001140* EXCLUDES repackaging or for Resale, Rental or Hire in ANY way.
001150*
001160* ACAS is distributed in the hope that it will be useful, but WITHOUT
001170* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY or
001180* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
001190* for more details. If it breaks, you own both pieces but I will endeavour
001200* to fix it, providing you tell me about the problem.
001210*
001220* You should have received a copy of the GNU General Public License along
001230* with ACAS; see the file COPYING.  If not, write to the Free Software
001240* Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307 USA.
001250*
001260*************************************************************************
001270*
001280 environment             division.
001290*===============================
001300*
001310 configuration           section.
001320 special-names.
001330     class Jn-Digit-Class  is "0" thru "9".
001340     upsi-0 on status is Jn-Debug-On
001350           off status is Jn-Debug-Off.
001360 input-output            section.
001370*-------------------------------
001380 file-control.
001390     select   Date-File   assign       Date-File-Name
001400                          organization line sequential
001410                          status       Date-File-Status.
001420*
001430 data                    division.
001440*===============================
001450 file section.
001460*
001470 fd  Date-File.
001480 01  Date-File-Record     pic x(80).
001490*
001500 working-storage section.
001510*-----------------------
001520*
001530 77  Prog-Name           pic x(15) value "JUL900 (1.00.04)".
001540*
001550* Run totals and read-loop switch. Date-File-Name is a data
001560* name, not a literal, purely so the file can be pointed at a
001570* different test deck without a recompile - SELECT below reads
001580* it via ASSIGN rather than a hard-coded name.
001590*
001600 01  WS-Data.
001610     03  Date-File-Name      pic x(16)  value "JULDATES.DAT".
001620     03  Date-File-Status    pic xx     value zero.
001630     03  WS-Eof-Flag         pic x      value "N".
001640         88  WS-End-Of-File         value "Y".
001650         88  WS-Not-End-Of-File     value "N".
001660     03  WS-Recs-In          pic 9(5)   comp.
001670     03  WS-Recs-Good        pic 9(5)   comp.
001680     03  WS-Recs-Bad         pic 9(5)   comp.
001690*
001700* Edited view of the good-record tally for the closing totals
001710* line - Recs-Good itself stays comp for the add loop.
001720*
001730 01  WS-Recs-Good-Work.
001740     03  WS-Recs-Good-Num      pic 9(5)        comp.
001750     03  filler  redefines  WS-Recs-Good-Work.
001760         05  WS-Recs-Good-Ed   pic zzzz9.
001770*
001780* Fields carved out of the 80-byte input record - Y/M/D only,
001790* free of punctuation, per the Juldates.Dat layout note below.
001800*
001810 01  WS-Input-Fields  redefines  Date-File-Record.
001820     03  WS-In-Year           pic 9(4).
001830     03  filler               pic x.
001840     03  WS-In-Month          pic 99.
001850     03  filler               pic x.
001860     03  WS-In-Day             pic 99.
001870     03  filler               pic x(70).
001880*
001890 01  WS-Edit-Fields.
001900     03  WS-Rev-Idx            pic 99          comp.
001910*
001920* Fixed JDN fixture list - Almanac works in Julian Day Numbers,
001930* not Y/M/D, and this build carries no Y/M/D-to-JDN converter,
001940* so the weekday and list-order self tests are proved against
001950* a small literal table instead of the date file above.
001960*
001970 01  WS-Jdn-Fixture-Block.
001980     03  WS-Jdn-Fixture-Tbl.
001990         05  filler            pic 9(9)  value 2451545.
002000         05  filler            pic 9(9)  value 2451546.
002010         05  filler            pic 9(9)  value 2451547.
002020         05  filler            pic 9(9)  value 2451548.
002030         05  filler            pic 9(9)  value 2451549.
002040     03  filler  redefines  WS-Jdn-Fixture-Tbl.
002050         05  WS-Jdn-Fixture     pic 9(9)  occurs 5
002060                                 indexed by WS-Fixture-Idx.
002070*
002080* One copy of the current date and of each utility's own
002090* parameter block, owned here and passed by reference on
002100* every CALL below - jul900 does no further dispatch of its
002110* own, it only drives the two CALLed modules.
002120*
002130 copy "wsjuldat.cob".
002140*
002150 copy "wsjulwk.cob".
002160*
002170 copy "wsjulcal.cob".
002180*
002190 procedure  division.
002200*========================================
002210*
002220 AA000-Main.
002230*
002240* Fixture passes (BB0xx) run first and unconditionally - they
002250* need no file at all, so a missing/bad Juldates.Dat still
002260* lets the JDN-only proofs run and report before the job gives
002270* up on the file-record pass below.
002280*
002290     display  Prog-Name " Starting".
002300     move     zero  to  WS-Recs-In  WS-Recs-Good  WS-Recs-Bad.
002310*
002320     perform  BB010-Weekday-Fixture-Pass  thru  BB010-Exit.
002330     perform  BB020-Chronological-Fixture-Pass  thru  BB020-Exit.
002340     perform  BB030-Pair-Compare-Fixture-Pass  thru  BB030-Exit.
002350*
002360     open     input  Date-File.
002370     if       Date-File-Status  not =  "00"
002380              display  "JULDATES.DAT NOT FOUND - STATUS " Date-File-Status
002390              go to  AA000-Done.
002400*
002410     perform  CC010-Read-Loop  thru  CC010-Exit
002420              until  WS-End-Of-File.
002430*
002440     close    Date-File.
002450*
002460     move     WS-Recs-Good  to  WS-Recs-Good-Num.
002470     display  "RECORDS READ      - " WS-Recs-In.
002480     display  "RECORDS PROVED OK - " WS-Recs-Good-Ed.
002490     display  "RECORDS IN ERROR  - " WS-Recs-Bad.
002500*
002510 AA000-Done.
002520     display  Prog-Name " Ending".
002530     stop     run.
002540*
002550 BB010-Weekday-Fixture-Pass.
002560*
002570* FLOOR(JDN+1.5) MOD 7 proved against five consecutive JDNs -
002580* the weekday must advance by exactly one each time, wrapping
002590* 6 back to 0.
002600*
002610     move     1  to  JULWK-Function  of  JULWK-Parms.
002620     perform  BB010-One-Jdn  thru  BB010-One-Jdn-Exit
002630              varying  WS-Fixture-Idx  from  1  by  1
002640              until    WS-Fixture-Idx  >  5.
002650     go       to BB010-Exit.
002660*
002670 BB010-One-Jdn.
002680*
002690* One CALL per fixture entry - function 1 never looks past
002700* JULWK-Julian-Day-No, so there is nothing else to load here.
002710*
002720     move     WS-Jdn-Fixture (WS-Fixture-Idx)  to
002730              JULWK-Julian-Day-No  of  JULWK-Parms.
002740     call     "jul010"  using  JULWK-Parms.
002750     display  "WEEKDAY FIXTURE JDN " WS-Jdn-Fixture (WS-Fixture-Idx)
002760              " -> " JULWK-Weekday  of  JULWK-Parms.
002770*
002780 BB010-One-Jdn-Exit.
002790     exit.
002800*
002810 BB010-Exit.
002820     exit.
002830*
002840 BB020-Chronological-Fixture-Pass.
002850*
002860* Same five-entry fixture, loaded whole into JULWK-Date-List,
002870* proves the ascending-order check true and, read backwards
002880* via BB020-Load-Reverse, proves the descending-order check
002890* true as well.
002900*
002910     move     6  to  JULWK-Function  of  JULWK-Parms.
002920     move     5  to  JULWK-List-Count  of  JULWK-Parms.
002930     perform  BB020-Load-Forward  thru  BB020-Load-Forward-Exit
002940              varying  WS-Fixture-Idx  from  1  by  1
002950              until    WS-Fixture-Idx  >  5.
002960     call     "jul010"  using  JULWK-Parms.
002970     display  "ASCENDING LIST CHRONOLOGICAL? " JULWK-Compare-Result
002980              of  JULWK-Parms.
002990*
003000     move     7  to  JULWK-Function  of  JULWK-Parms.
003010     perform  BB020-Load-Reverse  thru  BB020-Load-Reverse-Exit
003020              varying  WS-Fixture-Idx  from  1  by  1
003030              until    WS-Fixture-Idx  >  5.
003040     call     "jul010"  using  JULWK-Parms.
003050     display  "DESCENDING LIST REV-CHRONOLOGICAL? "
003060              JULWK-Compare-Result  of  JULWK-Parms.
003070     go       to BB020-Exit.
003080*
003090 BB020-Load-Forward.
003100*
003110* Copies the fixture into the list in the order it already
003120* sits in - this is the pass proving the ascending-order rule.
003130*
003140     move     WS-Jdn-Fixture (WS-Fixture-Idx)  to
003150              JULWK-List-Jdn (WS-Fixture-Idx)  of  JULWK-Parms.
003160*
003170 BB020-Load-Forward-Exit.
003180     exit.
003190*
003200 BB020-Load-Reverse.
003210*
003220* Mirror-image index (6 minus the forward one, fixture being
003230* 5 entries) walks the same five JDNs back to front, so this
003240* pass proves the descending-order rule against the identical
003250* data instead of a second, separately-typed fixture.
003260*
003270     compute  WS-Rev-Idx  =  6  -  WS-Fixture-Idx.
003280     move     WS-Jdn-Fixture (WS-Rev-Idx)  to
003290              JULWK-List-Jdn (WS-Fixture-Idx)  of  JULWK-Parms.
003300*
003310 BB020-Load-Reverse-Exit.
003320     exit.
003330*
003340 BB030-Pair-Compare-Fixture-Pass.
003350*
003360* First and last of the fixture list used as the 2-element
003370* before/after proof.
003380*
003390     move     8  to  JULWK-Function  of  JULWK-Parms.
003400     move     WS-Jdn-Fixture (1)  to  JULWK-Julian-Day-No
003410                                       of  JULWK-Parms.
003420     move     WS-Jdn-Fixture (5)  to  JULWK-Other-Julian-Day
003430                                       of  JULWK-Parms.
003440     call     "jul010"  using  JULWK-Parms.
003450     display  "FIRST IS BEFORE LAST? " JULWK-Compare-Result
003460              of  JULWK-Parms.
003470*
003480     move     9  to  JULWK-Function  of  JULWK-Parms.
003490     call     "jul010"  using  JULWK-Parms.
003500     display  "FIRST IS AFTER LAST?  " JULWK-Compare-Result
003510              of  JULWK-Parms.
003520*
003530 BB030-Exit.
003540     exit.
003550*
003560 CC010-Read-Loop.
003570     read     Date-File
003580              at end
003590                       set  WS-End-Of-File  to  true
003600                       go to  CC010-Exit.
003610*
003620     add      1  to  WS-Recs-In.
003630*
003640* Juldates.Dat is hand-maintained, not machine-written - guard
003650* the Y/M/D slots against a stray blank or typed letter before
003660* they go anywhere near jul010/jul020's numeric arithmetic.
003670*
003680     if       WS-In-Year   is not  Jn-Digit-Class
003690      or      WS-In-Month  is not  Jn-Digit-Class
003700      or      WS-In-Day    is not  Jn-Digit-Class
003710              display  "BAD DATE RECORD SKIPPED - " Date-File-Record
003720              add      1  to  WS-Recs-Bad
003730              go to  CC010-Exit.
003740*
003750     move     WS-In-Year   to  JU-Year.
003760     move     WS-In-Month  to  JU-Month.
003770     move     WS-In-Day    to  JU-Day.
003780*
003790     perform  DD010-Leap-Year-Check  thru  DD010-Exit.
003800     perform  DD020-Days-In-Month-Check  thru  DD020-Exit.
003810     perform  DD030-Month-Name-Check  thru  DD030-Exit.
003820     perform  DD040-Format-Check  thru  DD040-Exit.
003830     perform  DD050-Next-Prev-Check  thru  DD050-Exit.
003840*
003850     add      1  to  WS-Recs-Good.
003860     go       to CC010-Exit.
003870*
003880 CC010-Exit.
003890     exit.
003900*
003910 DD010-Leap-Year-Check.
003920*
003930* Function 1 only ever looks at JULCAL-Year - month and day
003940* are left as the prior record left them, harmlessly unread.
003950*
003960     move     1  to  JULCAL-Function  of  JULCAL-Parms.
003970     move     JU-Year  to  JULCAL-Year  of  JULCAL-Parms.
003980     call     "jul020"  using  JULCAL-Parms.
003990     display  "DATE " JU-Year "/" JU-Month "/" JU-Day
004000              "  LEAP YEAR? " JULCAL-Leap-Flag  of  JULCAL-Parms.
004010*
004020 DD010-Exit.
004030     exit.
004040*
004050 DD020-Days-In-Month-Check.
004060*
004070* Function 2 needs Year as well as Month, since February's
004080* count depends on the leap test above.
004090*
004100     move     2  to  JULCAL-Function  of  JULCAL-Parms.
004110     move     JU-Year   to  JULCAL-Year   of  JULCAL-Parms.
004120     move     JU-Month  to  JULCAL-Month  of  JULCAL-Parms.
004130     call     "jul020"  using  JULCAL-Parms.
004140     display  "   DAYS IN THAT MONTH = "
004150              JULCAL-Days-In-Mon  of  JULCAL-Parms.
004160*
004170 DD020-Exit.
004180     exit.
004190*
004200 DD030-Month-Name-Check.
004210*
004220* Function 4 is a plain table lookup on Month alone.
004230*
004240     move     4  to  JULCAL-Function  of  JULCAL-Parms.
004250     move     JU-Month  to  JULCAL-Month  of  JULCAL-Parms.
004260     call     "jul020"  using  JULCAL-Parms.
004270     display  "   MONTH NAME         = "
004280              JULCAL-Month-Nm  of  JULCAL-Parms.
004290*
004300 DD030-Exit.
004310     exit.
004320*
004330 DD040-Format-Check.
004340*
004350* Short form (5) then long form (6) off the one loaded record -
004360* Year/Month/Day only need loading once, the function code is
004370* the only thing that changes between the two CALLs.
004380*
004390     move     5  to  JULCAL-Function  of  JULCAL-Parms.
004400     move     JU-Year   to  JULCAL-Year   of  JULCAL-Parms.
004410     move     JU-Month  to  JULCAL-Month  of  JULCAL-Parms.
004420     move     JU-Day    to  JULCAL-Day    of  JULCAL-Parms.
004430     call     "jul020"  using  JULCAL-Parms.
004440     display  "   SHORT FORMAT       = "
004450              JULCAL-Short-Date  of  JULCAL-Parms.
004460*
004470     move     6  to  JULCAL-Function  of  JULCAL-Parms.
004480     call     "jul020"  using  JULCAL-Parms.
004490     display  "   LONG FORMAT        = "
004500              JULCAL-Long-Date  of  JULCAL-Parms.
004510*
004520 DD040-Exit.
004530     exit.
004540*
004550 DD050-Next-Prev-Check.
004560*
004570* Next-Day (2) then Prev-Day (3), both re-loaded from JU-Date-
004580* Record rather than chained off each other's output, so a
004590* roll-over bug in one cannot mask or compound into the other.
004600*
004610     move     2  to  JULWK-Function  of  JULWK-Parms.
004620     move     JU-Year   to  JULWK-Year   of  JULWK-Parms.
004630     move     JU-Month  to  JULWK-Month  of  JULWK-Parms.
004640     move     JU-Day    to  JULWK-Day    of  JULWK-Parms.
004650     call     "jul010"  using  JULWK-Parms.
004660     display  "   NEXT DAY           = "
004670              JULWK-Year  of  JULWK-Parms "/"
004680              JULWK-Month of  JULWK-Parms "/"
004690              JULWK-Day   of  JULWK-Parms.
004700*
004710     move     3  to  JULWK-Function  of  JULWK-Parms.
004720     move     JU-Year   to  JULWK-Year   of  JULWK-Parms.
004730     move     JU-Month  to  JULWK-Month  of  JULWK-Parms.
004740     move     JU-Day    to  JULWK-Day    of  JULWK-Parms.
004750     call     "jul010"  using  JULWK-Parms.
004760     display  "   PREVIOUS DAY       = "
004770              JULWK-Year  of  JULWK-Parms "/"
004780              JULWK-Month of  JULWK-Parms "/"
004790              JULWK-Day   of  JULWK-Parms.
004800*
004810 DD050-Exit.
004820     exit.
